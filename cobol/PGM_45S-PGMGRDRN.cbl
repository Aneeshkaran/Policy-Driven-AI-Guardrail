000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMGRDRN.
000300 AUTHOR.        M. ALVAREZ.
000400 INSTALLATION.  BANCO KC - SISTEMAS.
000500 DATE-WRITTEN.  12/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SISTEMAS KC02803.
000800******************************************************************
000900*                   RUTINA CAF - CORRIDA RN                      *
001000*                   ========================                    *
001100*  FUNCIONAMIENTO
001200*  * INVOCAR A PGMGRDCG PARA CARGAR EL MAESTRO DE POLITICAS.     *
001300*  * LEER EL ARCHIVO DE ENTRADAS (RESPUESTAS GENERADAS POR EL    *
001400*    CLASIFICADOR), UNA POR UNA.                                 *
001500*  * PARA CADA ENTRADA: BUSCAR LAS POLITICAS DE SU RIESGO,       *
001600*    EVALUAR EL UMBRAL DE CONFIANZA DE CADA UNA (TRAZA), Y       *
001700*    RESOLVER LA ACCION FINAL MAS RESTRICTIVA.                   *
001800*  * GRABAR UNA DECISION POR ENTRADA Y SU TRAZA DE AUDITORIA.    *
001900*  * EMITIR EL INFORME RESUMEN DE LA CORRIDA.                    *
002000*                                                                *
002100*  ESTADISTICAS AL FINAL
002200*    TOTAL DE ENTRADAS PROCESADAS.
002300******************************************************************
002400*-----------------------------------------------------------*
002500*                  REGISTRO DE MODIFICACIONES                *
002600*-----------------------------------------------------------*
002700*  FECHA       INIC   PETICION     DESCRIPCION
002800*  ----------  -----  -----------  ----------------------------
002900*  12/06/1989  M.A.   CAF-0002     VERSION INICIAL. LECTURA,
003000*                                  EMPAREJAMIENTO Y RESOLUCION
003100*                                  DE LA ACCION FINAL.
003200*  03/09/1990  M.A.   CAF-0015     SE AGREGA EL ARCHIVO DE
003300*                                  TRAZA DE AUDITORIA POR
003400*                                  POLITICA EVALUADA.
003500*  22/02/1991  R.G.   CAF-0034     SE AGREGA EL INFORME RESUMEN
003600*                                  CON UNA LINEA POR DECISION.
003700*  14/11/1992  S.T.   CAF-0059     RIESGO EN BLANCO PASA A
003800*                                  'UNKNOWN' EN LUGAR DE
003900*                                  RECHAZAR LA ENTRADA.
004000*  07/04/1994  M.A.   CAF-0072     SE ACOTA LA CONFIANZA DE
004100*                                  ENTRADA A 0,00 - 1,00.
004200*  19/01/1995  R.G.   CAF-0091     REVISION DE FILE STATUS EN
004300*                                  TODOS LOS OPEN/READ/CLOSE.
004400*  30/08/1996  J.P.   CAF-0105     SE AGREGA EL MENSAJE
004500*                                  "MULTIPLE ACTIONS FOUND" EN
004600*                                  LA RAZON CUANDO COMPITEN
004700*                                  DOS O MAS ACCIONES.
004800*  05/05/1998  S.T.   CAF-0121     REVISION DE FECHAS Y CAMPOS
004900*                                  NUMERICOS PARA EL AO 2000.
005000*  11/01/1999  S.T.   CAF-0122     CONFIRMADO SIN IMPACTO Y2K -
005100*                                  NO HAY FECHAS DE 2 DIGITOS
005200*                                  EN ESTE PROGRAMA.
005300*  18/10/2001  R.G.   CAF-0149     ARCHIVO DE DECISIONES VACIO
005400*                                  CUANDO NO HAY ENTRADAS
005500*                                  VALIDAS (ANTES ABORTABA).
005600*  09/06/2004  J.P.   CAF-0178     EL INFORME MUESTRA
005700*                                  '(DEFAULT)' CUANDO NO SE
005800*                                  APLICO NINGUNA POLITICA.
005900*  23/03/2009  M.A.   CAF-0202     LIMPIEZA DE DISPLAY DE
006000*                                  DIAGNOSTICO REDUNDANTES.
006100*  14/07/2011  R.G.   CAF-0231     LA RAZON DE LA DECISION
006200*                                  AHORA LISTA TAMBIEN LAS
006300*                                  ACCIONES DE CADA POLITICA
006400*                                  CUMPLIDA, NO SOLO SU CHEQUEO
006500*                                  DE CONFIANZA.
006600*  02/11/2013  S.T.   CAF-0249     EL DETALLE DEL INFORME
006700*                                  RESUMEN SACA RIESGO/CONFIANZA
006800*                                  (NO ENTRABAN EN LA LINEA DE
006900*                                  80 COLUMNAS JUNTO A POLICIES).
007000*-----------------------------------------------------------*
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.  IBM-3090.
007500 OBJECT-COMPUTER.  IBM-3090.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT ARCH-ENTRADAS  ASSIGN DDENTRA
008100     FILE STATUS IS FS-ENTRADAS.
008200*
008300     SELECT ARCH-DECISION  ASSIGN DDDECIS
008400     FILE STATUS IS FS-DECISION.
008500*
008600     SELECT ARCH-TRAZA     ASSIGN DDTRAZA
008700     FILE STATUS IS FS-TRAZA.
008800*
008900     SELECT ARCH-INFORME   ASSIGN DDINFOR
009000     FILE STATUS IS FS-INFORME.
009100*
009200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  ARCH-ENTRADAS
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-ENTRADA              PIC X(103).
010000*
010100 FD  ARCH-DECISION
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-DECISION             PIC X(338).
010500*
010600 FD  ARCH-TRAZA
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F.
010900 01  REG-TRAZA                PIC X(103).
011000*
011100 FD  ARCH-INFORME
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  LINEA-INFORME             PIC X(80).
011500*
011600 WORKING-STORAGE SECTION.
011700*=======================*
011800 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011900 77  FILLER  PIC X(26) VALUE '* CODIGOS RETORNO FILES  *'.
012000 77  FS-ENTRADAS              PIC XX       VALUE SPACES.
012100 77  FS-DECISION              PIC XX       VALUE SPACES.
012200 77  FS-TRAZA                 PIC XX       VALUE SPACES.
012300 77  FS-INFORME                PIC XX      VALUE SPACES.
012400 77  WS-STATUS-FIN            PIC X.
012500     88  WS-FIN-ENT                        VALUE 'Y'.
012600     88  WS-NO-FIN-ENT                      VALUE 'N'.
012700*
012800*----------- ACUMULADORES ---------------------------------------
012900 77  WS-TOTAL-PROCESADOS      PIC 9(06)    COMP VALUE ZEROS.
013000 77  WS-IDX-POL                PIC S9(04)  COMP VALUE ZEROS.
013100 77  WS-IDX-ACC                PIC S9(04)  COMP VALUE ZEROS.
013200 77  WS-IDX-TRZ                PIC S9(04)  COMP VALUE ZEROS.
013300 77  WS-IDX-DESTINO            PIC S9(04)  COMP VALUE ZEROS.
013400 77  WS-CANT-TRAZAS            PIC S9(04)  COMP VALUE ZEROS.
013500 77  WS-CANT-CUMPLEN           PIC S9(04)  COMP VALUE ZEROS.
013600 77  WS-PTR-RAZON              PIC S9(04)  COMP VALUE 1.
013700 77  WS-PTR-POLITICAS          PIC S9(04)  COMP VALUE 1.
013800 77  WS-PTR-TEXTO              PIC S9(04)  COMP VALUE 1.
013900 77  WS-MEJOR-RANGO            PIC 9(02)        VALUE 99.
014000 77  WS-RANGO-ENCONTRADO       PIC 9(02)        VALUE 99.
014100 77  WS-MEJOR-ACCION           PIC X(10)        VALUE SPACES.
014200 77  WS-PRIMERA-ACCION-EFEC    PIC X(10)        VALUE SPACES.
014300 77  WS-PTR-ACCIONES           PIC S9(04)  COMP VALUE 1.
014400 77  WS-ACCIONES-TXT           PIC X(44)        VALUE SPACES.
014500 77  WS-HAY-ACCIONES-MULT      PIC X            VALUE 'N'.
014600     88  WS-SI-HAY-MULT                         VALUE 'Y'.
014700*
014800*----------- TABLA DE POLITICAS (CARGADA POR PGMGRDCG) -----------
014900     COPY TABPOL.
015000*
015100*----------- LAYOUT DE ENTRADA, DECISION Y TRAZA -----------------
015200     COPY ENTRADA.
015300     COPY DECISION.
015400     COPY TRAZA.
015500*
015600*----------- CODIGOS DE ACCION Y RANGO DE RESTRICTIVIDAD ---------
015700*    BLOCK ES LA MAS RESTRICTIVA (RANGO 0); ALLOW LA MENOS
015800*    (RANGO 3). UNA ACCION DESCONOCIDA CAE EN RANGO 99 Y NUNCA
015900*    LE GANA A UNA ACCION CONOCIDA.
016000 01  WS-RANGOS-INIC.
016100     03  FILLER               PIC X(10)  VALUE 'block'.
016200     03  FILLER               PIC 9(02)  VALUE 0.
016300     03  FILLER               PIC X(10)  VALUE 'escalate'.
016400     03  FILLER               PIC 9(02)  VALUE 1.
016500     03  FILLER               PIC X(10)  VALUE 'sanitize'.
016600     03  FILLER               PIC 9(02)  VALUE 2.
016700     03  FILLER               PIC X(10)  VALUE 'allow'.
016800     03  FILLER               PIC 9(02)  VALUE 3.
016900 01  WS-TABLA-RANGOS REDEFINES WS-RANGOS-INIC.
017000     03  WS-RANGO             OCCURS 4 TIMES.
017100         05  WS-RANGO-ACCION      PIC X(10).
017200         05  WS-RANGO-VALOR       PIC 9(02).
017300*
017400*----------- TRAZA DE LA CORRIDA ACTUAL (EN MEMORIA) -------------
017500*    UNA ENTRADA POR POLITICA EMPAREJADA CON LA ENTRADA QUE SE
017600*    ESTA RESOLVIENDO; EL TOPE ES EL MISMO QUE EL DE LA TABLA
017700*    DE POLITICAS.
017800 01  WS-TRAZAS-CORRIDA.
017900     03  WS-TRZ-ITEM          OCCURS 50 TIMES.
018000         05  WS-TRZ-POL-ID        PIC X(08).
018100         05  WS-TRZ-CONF-REQ      PIC 9V99.
018200         05  WS-TRZ-CONF-DADA     PIC 9V99.
018300         05  WS-TRZ-CUMPLE        PIC X(01).
018400         05  WS-TRZ-ACC-EFEC      PIC X(10) OCCURS 4 TIMES.
018500         05  FILLER               PIC X(02) VALUE SPACES.
018600*
018700*----------- CAMPOS EDITADOS PARA EL TEXTO DE LA RAZON -----------
018800 77  WS-CONF-REQ-EDIT          PIC 9.99.
018900 77  WS-CONF-DADA-EDIT         PIC 9.99.
019000 77  WS-TOTAL-EDIT             PIC ZZZZZ9.
019100*
019200*----------- LINEAS DEL INFORME RESUMEN --------------------------
019300 01  WS-ENC-TITULO.
019400     03  FILLER               PIC X(50)  VALUE
019500         '-- Guardrail Summary ----------------------------'.
019600 01  WS-ENC-COLUMNAS.
019700     03  FILLER               PIC X(50)  VALUE
019800         'ID        DECISION   POLICIES'.
019900 01  WS-ENC-SEPARADOR.
020000     03  FILLER               PIC X(50)  VALUE ALL '-'.
020100 01  WS-DET-INFORME.
020200     03  DET-ID               PIC X(08).
020300     03  FILLER               PIC X(02)  VALUE SPACES.
020400     03  DET-ACCION           PIC X(10).
020500     03  FILLER               PIC X(03)  VALUE SPACES.
020600     03  DET-POLITICAS        PIC X(40).
020700 01  WS-PIE-TOTAL.
020800     03  FILLER               PIC X(50)  VALUE SPACES.
020900 01  WS-PIE-DESTINO.
021000     03  FILLER               PIC X(50)  VALUE
021100         'Decisions written to DDDECIS'.
021200*
021300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021400*
021500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021600 PROCEDURE DIVISION.
021700*
021800 MAIN-PROGRAM-I.
021900*
022000     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
022100     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
022200                              UNTIL WS-FIN-ENT.
022300     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
022400*
022500 MAIN-PROGRAM-F.  GOBACK.
022600*
022700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022800*    1000-INICIO-I   ABRE ARCHIVOS, CARGA EL MAESTRO DE
022900*    POLITICAS VIA PGMGRDCG, EMITE EL ENCABEZADO DEL INFORME
023000*    Y ADELANTA LA PRIMERA LECTURA DE ENTRADA.
023100 1000-INICIO-I.
023200*
023300     SET WS-NO-FIN-ENT TO TRUE.
023400     MOVE ZEROS TO WS-TOTAL-PROCESADOS.
023500     CALL 'PGMGRDCG' USING LK-COMUNICACION-POL.
023600*
023700     OPEN INPUT  ARCH-ENTRADAS.
023800     IF FS-ENTRADAS NOT = '00'
023900        DISPLAY 'PGMGRDRN - ERROR APERTURA DDENTRA ' FS-ENTRADAS
024000        SET WS-FIN-ENT TO TRUE
024100     END-IF.
024200*
024300     OPEN OUTPUT ARCH-DECISION.
024400     IF FS-DECISION NOT = '00'
024500        DISPLAY 'PGMGRDRN - ERROR APERTURA DDDECIS ' FS-DECISION
024600        SET WS-FIN-ENT TO TRUE
024700     END-IF.
024800*
024900     OPEN OUTPUT ARCH-TRAZA.
025000     IF FS-TRAZA NOT = '00'
025100        DISPLAY 'PGMGRDRN - ERROR APERTURA DDTRAZA ' FS-TRAZA
025200        SET WS-FIN-ENT TO TRUE
025300     END-IF.
025400*
025500     OPEN OUTPUT ARCH-INFORME.
025600     IF FS-INFORME NOT = '00'
025700        DISPLAY 'PGMGRDRN - ERROR APERTURA DDINFOR ' FS-INFORME
025800        SET WS-FIN-ENT TO TRUE
025900     END-IF.
026000*
026100     IF WS-NO-FIN-ENT
026200        PERFORM 1050-ENCABEZADO-INFORME-I
026300           THRU 1050-ENCABEZADO-INFORME-F
026400        PERFORM 2050-LEER-ENTRADA-I THRU 2050-LEER-ENTRADA-F
026500     END-IF.
026600*
026700 1000-INICIO-F.  EXIT.
026800*
026900*    1050-ENCABEZADO-INFORME-I   ESCRIBE EL TITULO Y LAS
027000*    COLUMNAS DEL INFORME RESUMEN.
027100 1050-ENCABEZADO-INFORME-I.
027200*
027300     WRITE LINEA-INFORME FROM WS-ENC-TITULO
027400         AFTER ADVANCING TOP-OF-FORM.
027500     WRITE LINEA-INFORME FROM WS-ENC-COLUMNAS
027600         AFTER ADVANCING 1 LINE.
027700     WRITE LINEA-INFORME FROM WS-ENC-SEPARADOR
027800         AFTER ADVANCING 1 LINE.
027900*
028000 1050-ENCABEZADO-INFORME-F.  EXIT.
028100*
028200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028300*    2000-PROCESO-I   CICLO PRINCIPAL - UNA ENTRADA POR VUELTA.
028400 2000-PROCESO-I.
028500*
028600     PERFORM 2100-EMPAREJAR-I    THRU 2100-EMPAREJAR-F.
028700     PERFORM 2200-RESOLVER-I     THRU 2200-RESOLVER-F.
028800     PERFORM 2300-GRABAR-I       THRU 2300-GRABAR-F.
028900     ADD 1 TO WS-TOTAL-PROCESADOS.
029000     PERFORM 2310-DETALLE-INFORME-I THRU 2310-DETALLE-INFORME-F.
029100     PERFORM 2050-LEER-ENTRADA-I THRU 2050-LEER-ENTRADA-F.
029200*
029300 2000-PROCESO-F.  EXIT.
029400*
029500*    2050-LEER-ENTRADA-I   LEE LA PROXIMA ENTRADA, SALTANDO
029600*    LOS REGISTROS CON EL ID EN BLANCO (SE CONSIDERAN BASURA
029700*    DE ARCHIVO, NO ENTRADAS VALIDAS).
029800 2050-LEER-ENTRADA-I.
029900*
030000     PERFORM 2055-LEER-UN-REGISTRO-I
030100        THRU 2055-LEER-UN-REGISTRO-F.
030200     IF WS-FIN-ENT
030300        GO TO 2050-LEER-ENTRADA-F
030400     END-IF.
030500     IF ENT-ID = SPACES
030600        GO TO 2050-LEER-ENTRADA-I
030700     END-IF.
030800*
030900 2050-LEER-ENTRADA-F.  EXIT.
031000*
031100 2055-LEER-UN-REGISTRO-I.
031200*
031300     READ ARCH-ENTRADAS INTO WS-ENT-REC.
031400     EVALUATE FS-ENTRADAS
031500        WHEN '00'
031600           PERFORM 2060-APLICAR-DEFECTOS-I
031700              THRU 2060-APLICAR-DEFECTOS-F
031800        WHEN '10'
031900           SET WS-FIN-ENT TO TRUE
032000        WHEN OTHER
032100           DISPLAY 'PGMGRDRN - ERROR LECTURA DDENTRA '
032200                   FS-ENTRADAS
032300           SET WS-FIN-ENT TO TRUE
032400     END-EVALUATE.
032500*
032600 2055-LEER-UN-REGISTRO-F.  EXIT.
032700*
032800*    2060-APLICAR-DEFECTOS-I   REGLAS DE VALOR POR DEFECTO DEL
032900*    CARGADOR DE ENTRADA: RIESGO EN BLANCO PASA A 'UNKNOWN',
033000*    EL RIESGO SE NORMALIZA A MINUSCULAS SIN ESPACIOS, Y LA
033100*    CONFIANZA NO NUMERICA O FUERA DE RANGO SE ACOTA A 0,00 -
033200*    1,00.
033300 2060-APLICAR-DEFECTOS-I.
033400*
033500     IF ENT-RIESGO = SPACES
033600        MOVE 'unknown' TO ENT-RIESGO
033700     END-IF.
033800     PERFORM 2065-NORMALIZAR-RIESGO-I
033900        THRU 2065-NORMALIZAR-RIESGO-F.
034000     IF ENT-CONFIANZA-ALFA IS NOT NUMERIC
034100        MOVE ZEROS TO ENT-CONFIANZA
034200     END-IF.
034300     IF ENT-CONFIANZA > 1
034400        MOVE 1 TO ENT-CONFIANZA
034500     END-IF.
034600*
034700 2060-APLICAR-DEFECTOS-F.  EXIT.
034800*
034900*    2065-NORMALIZAR-RIESGO-I   BAJA EL RIESGO A MINUSCULAS Y
035000*    LO CORRE AL MARGEN IZQUIERDO (SIN USAR FUNCIONES
035100*    INTRINSECAS, TAL COMO EN PGMGRDCG).
035200 2065-NORMALIZAR-RIESGO-I.
035300*
035400     INSPECT ENT-RIESGO CONVERTING
035500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
035600        'abcdefghijklmnopqrstuvwxyz'.
035700     PERFORM 2066-CORRER-IZQUIERDA-I THRU 2066-CORRER-IZQUIERDA-F.
035800*
035900 2065-NORMALIZAR-RIESGO-F.  EXIT.
036000*
036100 2066-CORRER-IZQUIERDA-I.
036200*
036300     PERFORM 2068-BUSCAR-PRIMER-NO-BLANCO-I
036400        THRU 2068-BUSCAR-PRIMER-NO-BLANCO-F
036500        VARYING WS-IDX-ACC FROM 1 BY 1
036600        UNTIL WS-IDX-ACC > 12
036700           OR ENT-RIESGO (WS-IDX-ACC:1) NOT = SPACE.
036800     IF WS-IDX-ACC > 1 AND WS-IDX-ACC < 13
036900        MOVE ENT-RIESGO (WS-IDX-ACC:) TO ENT-RIESGO
037000     END-IF.
037100*
037200 2066-CORRER-IZQUIERDA-F.  EXIT.
037300*
037400 2068-BUSCAR-PRIMER-NO-BLANCO-I.
037500*
037600     CONTINUE.
037700*
037800 2068-BUSCAR-PRIMER-NO-BLANCO-F.  EXIT.
037900*
038000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
038100*    2100-EMPAREJAR-I   BARRE LA TABLA DE POLITICAS CARGADA Y
038200*    EVALUA LAS QUE COINCIDEN CON EL RIESGO DE LA ENTRADA
038300*    ACTUAL, DEJANDO UNA TRAZA POR CADA UNA.
038400 2100-EMPAREJAR-I.
038500*
038600     MOVE ZEROS TO WS-CANT-TRAZAS.
038700     PERFORM 2105-EMPAREJAR-UNA-POLITICA-I
038800        THRU 2105-EMPAREJAR-UNA-POLITICA-F
038900        VARYING WS-IDX-POL FROM 1 BY 1
039000        UNTIL WS-IDX-POL > LK-CANT-POLITICAS.
039100*
039200 2100-EMPAREJAR-F.  EXIT.
039300*
039400 2105-EMPAREJAR-UNA-POLITICA-I.
039500*
039600     IF LK-POL-RIESGO (WS-IDX-POL) = ENT-RIESGO
039700        PERFORM 2110-EVALUAR-POLITICA-I
039800           THRU 2110-EVALUAR-POLITICA-F
039900     END-IF.
040000*
040100 2105-EMPAREJAR-UNA-POLITICA-F.  EXIT.
040200*
040300*    2110-EVALUAR-POLITICA-I   PRUEBA EL UMBRAL DE CONFIANZA DE
040400*    LA POLITICA LK-POL(WS-IDX-POL) CONTRA LA ENTRADA, Y
040500*    DEJA LA TRAZA CORRESPONDIENTE.
040600 2110-EVALUAR-POLITICA-I.
040700*
040800     ADD 1 TO WS-CANT-TRAZAS.
040900     MOVE LK-POL-ID (WS-IDX-POL)
041000        TO WS-TRZ-POL-ID (WS-CANT-TRAZAS).
041100     MOVE LK-POL-CONF-MIN (WS-IDX-POL)
041200        TO WS-TRZ-CONF-REQ (WS-CANT-TRAZAS).
041300     MOVE ENT-CONFIANZA
041400        TO WS-TRZ-CONF-DADA (WS-CANT-TRAZAS).
041500     IF ENT-CONFIANZA NOT < LK-POL-CONF-MIN (WS-IDX-POL)
041600        MOVE 'Y' TO WS-TRZ-CUMPLE (WS-CANT-TRAZAS)
041700        PERFORM 2115-COPIAR-ACCIONES-I THRU 2115-COPIAR-ACCIONES-F
041800     ELSE
041900        MOVE 'N' TO WS-TRZ-CUMPLE (WS-CANT-TRAZAS)
042000        MOVE SPACES TO WS-TRZ-ACC-EFEC (WS-CANT-TRAZAS, 1)
042100                       WS-TRZ-ACC-EFEC (WS-CANT-TRAZAS, 2)
042200                       WS-TRZ-ACC-EFEC (WS-CANT-TRAZAS, 3)
042300                       WS-TRZ-ACC-EFEC (WS-CANT-TRAZAS, 4)
042400     END-IF.
042500     PERFORM 2120-ESCRIBIR-TRAZA-I THRU 2120-ESCRIBIR-TRAZA-F.
042600*
042700 2110-EVALUAR-POLITICA-F.  EXIT.
042800*
042900 2115-COPIAR-ACCIONES-I.
043000*
043100     PERFORM 2117-COPIAR-UNA-ACCION-I
043200        THRU 2117-COPIAR-UNA-ACCION-F
043300        VARYING WS-IDX-ACC FROM 1 BY 1 UNTIL WS-IDX-ACC > 4.
043400*
043500 2115-COPIAR-ACCIONES-F.  EXIT.
043600*
043700 2117-COPIAR-UNA-ACCION-I.
043800*
043900     MOVE LK-POL-ACCION (WS-IDX-POL, WS-IDX-ACC)
044000        TO WS-TRZ-ACC-EFEC (WS-CANT-TRAZAS, WS-IDX-ACC).
044100*
044200 2117-COPIAR-UNA-ACCION-F.  EXIT.
044300*
044400*    2120-ESCRIBIR-TRAZA-I   GRABA EL REGISTRO DE TRAZA DE LA
044500*    POLITICA RECIEN EVALUADA EN DDTRAZA.
044600 2120-ESCRIBIR-TRAZA-I.
044700*
044800     MOVE ENT-ID                     TO TRZ-ENT-ID.
044900     MOVE WS-TRZ-POL-ID (WS-CANT-TRAZAS)   TO TRZ-POL-ID.
045000     MOVE WS-TRZ-CONF-REQ (WS-CANT-TRAZAS)  TO TRZ-CONF-REQUERIDA.
045100     MOVE WS-TRZ-CONF-DADA (WS-CANT-TRAZAS) TO TRZ-CONF-DADA.
045200     MOVE WS-TRZ-CUMPLE (WS-CANT-TRAZAS)    TO TRZ-CUMPLE-UMBRAL.
045300     PERFORM 2125-COPIAR-ACC-TRAZA-I THRU 2125-COPIAR-ACC-TRAZA-F
045400        VARYING WS-IDX-ACC FROM 1 BY 1 UNTIL WS-IDX-ACC > 4.
045500     WRITE REG-TRAZA FROM WS-TRZ-REC.
045600     IF FS-TRAZA NOT = '00'
045700        DISPLAY 'PGMGRDRN - ERROR GRABACION DDTRAZA ' FS-TRAZA
045800     END-IF.
045900*
046000 2120-ESCRIBIR-TRAZA-F.  EXIT.
046100*
046200 2125-COPIAR-ACC-TRAZA-I.
046300*
046400     MOVE LK-POL-ACCION (WS-IDX-POL, WS-IDX-ACC)
046500        TO TRZ-ACC-CAND (WS-IDX-ACC).
046600     MOVE WS-TRZ-ACC-EFEC (WS-CANT-TRAZAS, WS-IDX-ACC)
046700        TO TRZ-ACC-EFEC (WS-IDX-ACC).
046800*
046900 2125-COPIAR-ACC-TRAZA-F.  EXIT.
047000*
047100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
047200*    2200-RESOLVER-I   DECIDE LA ACCION FINAL DE LA ENTRADA
047300*    ACTUAL A PARTIR DE LAS TRAZAS DE 2100-EMPAREJAR-I.
047400 2200-RESOLVER-I.
047500*
047600     MOVE SPACES TO DEC-RAZON.
047700     MOVE 1 TO WS-PTR-RAZON.
047800     MOVE ENT-ID TO DEC-ID.
047900     IF WS-CANT-TRAZAS = 0
048000        PERFORM 2201-SIN-POLITICAS-I THRU 2201-SIN-POLITICAS-F
048100     ELSE
048200        PERFORM 2202-CONTAR-CUMPLEN-I THRU 2202-CONTAR-CUMPLEN-F
048300        IF WS-CANT-CUMPLEN = 0
048400           PERFORM 2203-NINGUNA-CUMPLE-I
048500              THRU 2203-NINGUNA-CUMPLE-F
048600        ELSE
048700           PERFORM 2204-RESOLVER-NORMAL-I
048800              THRU 2204-RESOLVER-NORMAL-F
048900        END-IF
049000     END-IF.
049100     PERFORM 2230-TEXTO-FINAL-I THRU 2230-TEXTO-FINAL-F.
049200*
049300 2200-RESOLVER-F.  EXIT.
049400*
049500*    2201-SIN-POLITICAS-I   NINGUNA POLITICA DEL MAESTRO
049600*    COINCIDIO CON EL RIESGO DE LA ENTRADA - SE APLICA LA
049700*    ACCION POR DEFECTO DEL MAESTRO.
049800 2201-SIN-POLITICAS-I.
049900*
050000     MOVE LK-ACCION-DEFECTO TO DEC-ACCION.
050100     MOVE SPACES TO DEC-POLITICAS.
050200     STRING 'no policies found for risk type '
050300                                     DELIMITED BY SIZE
050400            ENT-RIESGO               DELIMITED BY SPACE
050500            '; default action '      DELIMITED BY SIZE
050600            LK-ACCION-DEFECTO      DELIMITED BY SPACE
050700            ' applied'                 DELIMITED BY SIZE
050800         INTO DEC-RAZON
050900         WITH POINTER WS-PTR-RAZON.
051000*
051100 2201-SIN-POLITICAS-F.  EXIT.
051200*
051300*    2202-CONTAR-CUMPLEN-I   CUENTA CUANTAS DE LAS POLITICAS
051400*    EMPAREJADAS SUPERARON SU UMBRAL DE CONFIANZA.
051500 2202-CONTAR-CUMPLEN-I.
051600*
051700     MOVE ZEROS TO WS-CANT-CUMPLEN.
051800     PERFORM 2207-CONTAR-UNA-TRAZA-I THRU 2207-CONTAR-UNA-TRAZA-F
051900        VARYING WS-IDX-TRZ FROM 1 BY 1
052000        UNTIL WS-IDX-TRZ > WS-CANT-TRAZAS.
052100*
052200 2202-CONTAR-CUMPLEN-F.  EXIT.
052300*
052400 2207-CONTAR-UNA-TRAZA-I.
052500*
052600     IF WS-TRZ-CUMPLE (WS-IDX-TRZ) = 'Y'
052700        ADD 1 TO WS-CANT-CUMPLEN
052800     END-IF.
052900*
053000 2207-CONTAR-UNA-TRAZA-F.  EXIT.
053100*
053200*    2203-NINGUNA-CUMPLE-I   HUBO POLITICAS PERO NINGUNA
053300*    SUPERO SU UMBRAL - SE APLICA LA ACCION POR DEFECTO Y SE
053400*    DETALLA CADA POLITICA QUE NO ALCANZO EL UMBRAL.
053500 2203-NINGUNA-CUMPLE-I.
053600*
053700     MOVE LK-ACCION-DEFECTO TO DEC-ACCION.
053800     MOVE SPACES TO DEC-POLITICAS.
053900     PERFORM 2205-ANEXAR-FALLIDA-I THRU 2205-ANEXAR-FALLIDA-F
054000        VARYING WS-IDX-TRZ FROM 1 BY 1
054100        UNTIL WS-IDX-TRZ > WS-CANT-TRAZAS.
054200     STRING 'default action '        DELIMITED BY SIZE
054300            LK-ACCION-DEFECTO       DELIMITED BY SPACE
054400            ' applied'                 DELIMITED BY SIZE
054500         INTO DEC-RAZON
054600         WITH POINTER WS-PTR-RAZON.
054700*
054800 2203-NINGUNA-CUMPLE-F.  EXIT.
054900*
055000 2205-ANEXAR-FALLIDA-I.
055100*
055200     MOVE WS-TRZ-CONF-REQ (WS-IDX-TRZ)  TO WS-CONF-REQ-EDIT.
055300     MOVE WS-TRZ-CONF-DADA (WS-IDX-TRZ) TO WS-CONF-DADA-EDIT.
055400     STRING 'policy '               DELIMITED BY SIZE
055500            WS-TRZ-POL-ID (WS-IDX-TRZ)   DELIMITED BY SPACE
055600            ' required '             DELIMITED BY SIZE
055700            WS-CONF-REQ-EDIT          DELIMITED BY SIZE
055800            ' given '                 DELIMITED BY SIZE
055900            WS-CONF-DADA-EDIT         DELIMITED BY SIZE
056000            '; '                       DELIMITED BY SIZE
056100         INTO DEC-RAZON
056200         WITH POINTER WS-PTR-RAZON.
056300*
056400 2205-ANEXAR-FALLIDA-F.  EXIT.
056500*
056600*    2204-RESOLVER-NORMAL-I   AL MENOS UNA POLITICA SUPERO SU
056700*    UMBRAL - SE ELIGE LA ACCION MAS RESTRICTIVA ENTRE TODAS
056800*    LAS ACCIONES EFECTIVAS Y SE ARMA LA LISTA DE POLITICAS
056900*    APLICADAS.
057000 2204-RESOLVER-NORMAL-I.
057100*
057200     PERFORM 2210-ELEGIR-MAS-RESTRICTIVA-I
057300        THRU 2210-ELEGIR-MAS-RESTRICTIVA-F.
057400     MOVE WS-MEJOR-ACCION TO DEC-ACCION.
057500     MOVE SPACES TO DEC-POLITICAS.
057600     MOVE 1 TO WS-PTR-POLITICAS.
057700     PERFORM 2208-ANEXAR-SI-CUMPLIO-I
057800        THRU 2208-ANEXAR-SI-CUMPLIO-F
057900        VARYING WS-IDX-TRZ FROM 1 BY 1
058000        UNTIL WS-IDX-TRZ > WS-CANT-TRAZAS.
058100     IF WS-SI-HAY-MULT
058200        STRING 'multiple actions found; most restrictive '
058300                         DELIMITED BY SIZE
058400               WS-MEJOR-ACCION    DELIMITED BY SPACE
058500               ' selected'         DELIMITED BY SIZE
058600            INTO DEC-RAZON
058700            WITH POINTER WS-PTR-RAZON
058800     END-IF.
058900*
059000 2204-RESOLVER-NORMAL-F.  EXIT.
059100*
059200 2208-ANEXAR-SI-CUMPLIO-I.
059300*
059400     IF WS-TRZ-CUMPLE (WS-IDX-TRZ) = 'Y'
059500        PERFORM 2206-ANEXAR-CUMPLIDA-I THRU 2206-ANEXAR-CUMPLIDA-F
059600     END-IF.
059700*
059800 2208-ANEXAR-SI-CUMPLIO-F.  EXIT.
059900*
060000 2206-ANEXAR-CUMPLIDA-I.
060100*
060200     IF WS-PTR-POLITICAS > 1
060300        STRING ', ' DELIMITED BY SIZE
060400            INTO DEC-POLITICAS
060500            WITH POINTER WS-PTR-POLITICAS
060600     END-IF.
060700     STRING WS-TRZ-POL-ID (WS-IDX-TRZ) DELIMITED BY SPACE
060800         INTO DEC-POLITICAS
060900         WITH POINTER WS-PTR-POLITICAS.
061000     MOVE WS-TRZ-CONF-REQ (WS-IDX-TRZ)  TO WS-CONF-REQ-EDIT.
061100     MOVE WS-TRZ-CONF-DADA (WS-IDX-TRZ) TO WS-CONF-DADA-EDIT.
061200     PERFORM 2207-ARMAR-ACCIONES-I THRU 2207-ARMAR-ACCIONES-F.
061300     STRING 'policy '               DELIMITED BY SIZE
061400            WS-TRZ-POL-ID (WS-IDX-TRZ)   DELIMITED BY SPACE
061500            ' required '             DELIMITED BY SIZE
061600            WS-CONF-REQ-EDIT          DELIMITED BY SIZE
061700            ' given '                 DELIMITED BY SIZE
061800            WS-CONF-DADA-EDIT         DELIMITED BY SIZE
061900            ' (met, actions '          DELIMITED BY SIZE
062000            WS-ACCIONES-TXT            DELIMITED BY SPACE
062100            '); '                       DELIMITED BY SIZE
062200         INTO DEC-RAZON
062300         WITH POINTER WS-PTR-RAZON.
062400*
062500 2206-ANEXAR-CUMPLIDA-F.  EXIT.
062600*
062700*    2207-ARMAR-ACCIONES-I   ARMA LA LISTA DE ACCIONES EFECTIVAS
062800*    DE LA POLITICA ACTUAL (SEPARADAS POR COMA) PARA LA RAZON DE
062900*    LA DECISION FINAL.  CAF-0231.
063000 2207-ARMAR-ACCIONES-I.
063100*
063200     MOVE SPACES TO WS-ACCIONES-TXT.
063300     MOVE 1 TO WS-PTR-ACCIONES.
063400     PERFORM 2209-ANEXAR-UNA-ACCION-I
063500        THRU 2209-ANEXAR-UNA-ACCION-F
063600        VARYING WS-IDX-ACC FROM 1 BY 1 UNTIL WS-IDX-ACC > 4.
063700*
063800 2207-ARMAR-ACCIONES-F.  EXIT.
063900*
064000 2209-ANEXAR-UNA-ACCION-I.
064100*
064200     IF WS-TRZ-ACC-EFEC (WS-IDX-TRZ, WS-IDX-ACC) NOT = SPACES
064300        IF WS-PTR-ACCIONES > 1
064400           STRING ',' DELIMITED BY SIZE
064500               INTO WS-ACCIONES-TXT
064600               WITH POINTER WS-PTR-ACCIONES
064700        END-IF
064800        STRING WS-TRZ-ACC-EFEC (WS-IDX-TRZ, WS-IDX-ACC)
064900               DELIMITED BY SPACE
065000            INTO WS-ACCIONES-TXT
065100            WITH POINTER WS-PTR-ACCIONES
065200     END-IF.
065300*
065400 2209-ANEXAR-UNA-ACCION-F.  EXIT.
065500*
065600*    2210-ELEGIR-MAS-RESTRICTIVA-I   BARRE TODAS LAS ACCIONES
065700*    EFECTIVAS DE LAS POLITICAS QUE SUPERARON SU UMBRAL Y SE
065800*    QUEDA CON LA DE MENOR RANGO (MAS RESTRICTIVA). TAMBIEN
065900*    MARCA SI HUBO MAS DE UNA ACCION DISTINTA EN JUEGO.
066000 2210-ELEGIR-MAS-RESTRICTIVA-I.
066100*
066200     MOVE 99 TO WS-MEJOR-RANGO.
066300     MOVE SPACES TO WS-MEJOR-ACCION.
066400     MOVE SPACES TO WS-PRIMERA-ACCION-EFEC.
066500     MOVE 'N' TO WS-HAY-ACCIONES-MULT.
066600     PERFORM 2213-EXAMINAR-UNA-TRAZA-I
066700        THRU 2213-EXAMINAR-UNA-TRAZA-F
066800        VARYING WS-IDX-TRZ FROM 1 BY 1
066900        UNTIL WS-IDX-TRZ > WS-CANT-TRAZAS.
067000*
067100 2210-ELEGIR-MAS-RESTRICTIVA-F.  EXIT.
067200*
067300 2213-EXAMINAR-UNA-TRAZA-I.
067400*
067500     IF WS-TRZ-CUMPLE (WS-IDX-TRZ) = 'Y'
067600        PERFORM 2214-EXAMINAR-UNA-ACCION-I
067700           THRU 2214-EXAMINAR-UNA-ACCION-F
067800           VARYING WS-IDX-ACC FROM 1 BY 1 UNTIL WS-IDX-ACC > 4
067900     END-IF.
068000*
068100 2213-EXAMINAR-UNA-TRAZA-F.  EXIT.
068200*
068300 2214-EXAMINAR-UNA-ACCION-I.
068400*
068500     IF WS-TRZ-ACC-EFEC (WS-IDX-TRZ, WS-IDX-ACC) NOT = SPACES
068600        PERFORM 2211-MARCAR-VISTA-I THRU 2211-MARCAR-VISTA-F
068700        PERFORM 2212-BUSCAR-RANGO-I THRU 2212-BUSCAR-RANGO-F
068800     END-IF.
068900*
069000 2214-EXAMINAR-UNA-ACCION-F.  EXIT.
069100*
069200 2211-MARCAR-VISTA-I.
069300*
069400     IF WS-PRIMERA-ACCION-EFEC = SPACES
069500        MOVE WS-TRZ-ACC-EFEC (WS-IDX-TRZ, WS-IDX-ACC)
069600           TO WS-PRIMERA-ACCION-EFEC
069700     ELSE
069800        IF WS-TRZ-ACC-EFEC (WS-IDX-TRZ, WS-IDX-ACC)
069900                                   NOT = WS-PRIMERA-ACCION-EFEC
070000           MOVE 'Y' TO WS-HAY-ACCIONES-MULT
070100        END-IF
070200     END-IF.
070300*
070400 2211-MARCAR-VISTA-F.  EXIT.
070500*
070600 2212-BUSCAR-RANGO-I.
070700*
070800     MOVE 99 TO WS-RANGO-ENCONTRADO.
070900     PERFORM 2215-COMPARAR-UN-RANGO-I
071000        THRU 2215-COMPARAR-UN-RANGO-F
071100        VARYING WS-IDX-DESTINO FROM 1 BY 1
071200        UNTIL WS-IDX-DESTINO > 4.
071300     IF WS-RANGO-ENCONTRADO < WS-MEJOR-RANGO
071400        MOVE WS-RANGO-ENCONTRADO TO WS-MEJOR-RANGO
071500        MOVE WS-TRZ-ACC-EFEC (WS-IDX-TRZ, WS-IDX-ACC)
071600           TO WS-MEJOR-ACCION
071700     END-IF.
071800*
071900 2212-BUSCAR-RANGO-F.  EXIT.
072000*
072100 2215-COMPARAR-UN-RANGO-I.
072200*
072300     IF WS-TRZ-ACC-EFEC (WS-IDX-TRZ, WS-IDX-ACC)
072400                              = WS-RANGO-ACCION (WS-IDX-DESTINO)
072500        MOVE WS-RANGO-VALOR (WS-IDX-DESTINO)
072600           TO WS-RANGO-ENCONTRADO
072700     END-IF.
072800*
072900 2215-COMPARAR-UN-RANGO-F.  EXIT.
073000*
073100*    2230-TEXTO-FINAL-I   ARMA EL TEXTO FINAL DE SALIDA SEGUN
073200*    LA ACCION RESUELTA.
073300 2230-TEXTO-FINAL-I.
073400*
073500     EVALUATE DEC-ACCION
073600        WHEN 'allow'
073700           MOVE ENT-TEXTO TO DEC-TEXTO-FINAL
073800        WHEN 'sanitize'
073900           MOVE 1 TO WS-PTR-TEXTO
074000           STRING 'This response cannot be shown. '
074100                                     DELIMITED BY SIZE
074200                  'Please consult a qualified professional.'
074300                                     DELIMITED BY SIZE
074400               INTO DEC-TEXTO-FINAL
074500               WITH POINTER WS-PTR-TEXTO
074600        WHEN 'escalate'
074700           MOVE 'Sent for human review.' TO DEC-TEXTO-FINAL
074800        WHEN 'block'
074900           MOVE '[Output suppressed by guardrail policy.]'
075000              TO DEC-TEXTO-FINAL
075100        WHEN OTHER
075200           MOVE '[Output suppressed by guardrail policy.]'
075300              TO DEC-TEXTO-FINAL
075400     END-EVALUATE.
075500*
075600 2230-TEXTO-FINAL-F.  EXIT.
075700*
075800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
075900*    2300-GRABAR-I   GRABA LA DECISION DE LA ENTRADA ACTUAL
076000*    EN DDDECIS.
076100 2300-GRABAR-I.
076200*
076300     WRITE REG-DECISION FROM WS-DEC-REC.
076400     IF FS-DECISION NOT = '00'
076500        DISPLAY 'PGMGRDRN - ERROR GRABACION DDDECIS ' FS-DECISION
076600     END-IF.
076700*
076800 2300-GRABAR-F.  EXIT.
076900*
077000*    2310-DETALLE-INFORME-I   ESCRIBE LA LINEA DEL INFORME
077100*    RESUMEN CORRESPONDIENTE A LA ENTRADA ACTUAL.
077200 2310-DETALLE-INFORME-I.
077300*
077400     MOVE ENT-ID          TO DET-ID.
077500     MOVE DEC-ACCION      TO DET-ACCION.
077600     IF DEC-POLITICAS = SPACES
077700        MOVE '(default)' TO DET-POLITICAS
077800     ELSE
077900        MOVE DEC-POLITICAS TO DET-POLITICAS
078000     END-IF.
078100     WRITE LINEA-INFORME FROM WS-DET-INFORME
078200         AFTER ADVANCING 1 LINE.
078300*
078400 2310-DETALLE-INFORME-F.  EXIT.
078500*
078600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
078700*    9999-FINAL-I   ESCRIBE EL PIE DEL INFORME Y CIERRA TODOS
078800*    LOS ARCHIVOS DE LA CORRIDA.
078900 9999-FINAL-I.
079000*
079100     MOVE WS-TOTAL-PROCESADOS TO WS-TOTAL-EDIT.
079200     STRING 'Total processed: '  DELIMITED BY SIZE
079300            WS-TOTAL-EDIT         DELIMITED BY SIZE
079400            ' inputs'              DELIMITED BY SIZE
079500         INTO WS-PIE-TOTAL.
079600     WRITE LINEA-INFORME FROM WS-PIE-TOTAL
079700         AFTER ADVANCING 1 LINE.
079800     WRITE LINEA-INFORME FROM WS-PIE-DESTINO
079900         AFTER ADVANCING 1 LINE.
080000*
080100     CLOSE ARCH-ENTRADAS.
080200     IF FS-ENTRADAS NOT = '00'
080300        DISPLAY 'PGMGRDRN - ERROR CIERRE DDENTRA ' FS-ENTRADAS
080400     END-IF.
080500     CLOSE ARCH-DECISION.
080600     IF FS-DECISION NOT = '00'
080700        DISPLAY 'PGMGRDRN - ERROR CIERRE DDDECIS ' FS-DECISION
080800     END-IF.
080900     CLOSE ARCH-TRAZA.
081000     IF FS-TRAZA NOT = '00'
081100        DISPLAY 'PGMGRDRN - ERROR CIERRE DDTRAZA ' FS-TRAZA
081200     END-IF.
081300     CLOSE ARCH-INFORME.
081400     IF FS-INFORME NOT = '00'
081500        DISPLAY 'PGMGRDRN - ERROR CIERRE DDINFOR ' FS-INFORME
081600     END-IF.
081700*
081800     DISPLAY 'PGMGRDRN - CORRIDA DE GUARDRAIL'.
081900     DISPLAY '* TOTAL PROCESADAS  : ' WS-TOTAL-PROCESADOS.
082000*
082100 9999-FINAL-F.  EXIT.
