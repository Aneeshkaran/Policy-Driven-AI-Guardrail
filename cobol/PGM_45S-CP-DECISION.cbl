000100*    DECISION
000200****************************************************
000300*      LAYOUT SALIDA DE DECISION DE GUARDRAIL       *
000400*      LARGO 338 BYTES                               *
000500****************************************************
000600*
000700 01  WS-DEC-REC.
000800     03  DEC-ID               PIC X(08).
000900     03  DEC-ACCION           PIC X(10).
001000     03  DEC-POLITICAS        PIC X(40).
001100     03  DEC-TEXTO-FINAL       PIC X(80).
001200     03  DEC-RAZON            PIC X(200).
