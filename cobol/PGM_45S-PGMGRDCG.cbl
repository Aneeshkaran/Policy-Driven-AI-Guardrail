000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMGRDCG.
000300 AUTHOR.        M. ALVAREZ.
000400 INSTALLATION.  BANCO KC - SISTEMAS.
000500 DATE-WRITTEN.  12/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SISTEMAS KC02803.
000800******************************************************************
000900*                   RUTINA CAF - CARGA CG                        *
001000*                   ======================                      *
001100*  FUNCIONAMIENTO
001200*  * CARGAR EL ARCHIVO MAESTRO DE POLITICAS DE CONTROL DE        *
001300*    SALIDA (UN REGISTRO CONTROL CON LA ACCION POR DEFECTO,      *
001400*    LUEGO N REGISTROS DE POLITICA).                             *
001500*  * VALIDAR CADA POLITICA: POL-ID Y POL-RIESGO OBLIGATORIOS,    *
001600*    FILTRAR ACCIONES NO VALIDAS, ACOTAR POL-CONF-MIN A          *
001700*    0,00 - 1,00.                                                *
001800*  * DEVOLVER AL PROGRAMA INVOCANTE, POR LINKAGE, LA TABLA DE    *
001900*    POLITICAS VALIDAS, LA CANTIDAD CARGADA Y LA ACCION POR      *
002000*    DEFECTO VALIDADA.                                           *
002100*                                                                *
002200*  ESTADISTICAS AL FINAL
002300*    TOTAL DE POLITICAS LEIDAS.
002400*    TOTAL DE POLITICAS DESCARTADAS.
002500*    TOTAL DE POLITICAS CARGADAS EN TABLA.
002600******************************************************************
002700*-----------------------------------------------------------*
002800*                  REGISTRO DE MODIFICACIONES                *
002900*-----------------------------------------------------------*
003000*  FECHA       INIC   PETICION     DESCRIPCION
003100*  ----------  -----  -----------  ----------------------------
003200*  12/06/1989  M.A.   CAF-0001     VERSION INICIAL. CARGA Y
003300*                                  VALIDACION DEL MAESTRO DE
003400*                                  POLITICAS.
003500*  03/09/1990  M.A.   CAF-0014     SE ACOTA POL-CONF-MIN A
003600*                                  RANGO 0,00 - 1,00 EN LUGAR
003700*                                  DE RECHAZAR EL REGISTRO.
003800*  22/02/1991  R.G.   CAF-0033     SE AGREGA CONTEO DE POLITICAS
003900*                                  DESCARTADAS PARA EL INFORME
004000*                                  DE OPERACIONES.
004100*  14/11/1992  S.T.   CAF-0058     SE NORMALIZA POL-RIESGO A
004200*                                  MINUSCULAS Y SIN BLANCOS.
004300*  07/04/1994  M.A.   CAF-0071     SE FILTRAN CODIGOS DE ACCION
004400*                                  NO VALIDOS DE LA LISTA EN
004500*                                  LUGAR DE RECHAZAR TODA LA
004600*                                  POLITICA.
004700*  19/01/1995  R.G.   CAF-0090     REVISION DE FILE STATUS EN
004800*                                  TODOS LOS OPEN/READ/CLOSE.
004900*  30/08/1996  J.P.   CAF-0104     SE AUMENTA LA TABLA DE
005000*                                  POLITICAS DE 20 A 50
005100*                                  ENTRADAS.
005200*  05/05/1998  S.T.   CAF-0119     REVISION DE FECHAS Y CAMPOS
005300*                                  NUMERICOS PARA EL AO 2000.
005400*  11/01/1999  S.T.   CAF-0120     CONFIRMADO SIN IMPACTO Y2K -
005500*                                  NO HAY FECHAS DE 2 DIGITOS
005600*                                  EN ESTE PROGRAMA.
005700*  18/10/2001  R.G.   CAF-0148     SE VALIDA POL-ID OBLIGATORIO
005800*                                  (ANTES SE ACEPTABA BLANCOS).
005900*  09/06/2004  J.P.   CAF-0177     ACCION POR DEFECTO INVALIDA
006000*                                  CAE A 'BLOCK' EN LUGAR DE
006100*                                  'ALLOW'.
006200*  23/03/2009  M.A.   CAF-0201     LIMPIEZA DE DISPLAY DE
006300*                                  DIAGNOSTICO REDUNDANTES.
006400*-----------------------------------------------------------*
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-3090.
006900 OBJECT-COMPUTER.  IBM-3090.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT ARCH-POLIZAS  ASSIGN DDPOLIZA
007300     FILE STATUS IS FS-POLIZAS.
007400*
007500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  ARCH-POLIZAS
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-POLIZA              PIC X(63).
008300*
008400 WORKING-STORAGE SECTION.
008500*=======================*
008600 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008700 77  FILLER  PIC X(26) VALUE '* CODIGOS RETORNO FILES  *'.
008800 77  FS-POLIZAS              PIC XX       VALUE SPACES.
008900 77  WS-STATUS-POL           PIC X.
009000     88  WS-FIN-POL                       VALUE 'Y'.
009100     88  WS-NO-FIN-POL                    VALUE 'N'.
009200*
009300*----------- ACUMULADORES --------------------------------------
009400 77  TOT-POL-LEIDAS          PIC 9(03)    COMP VALUE ZEROS.
009500 77  TOT-POL-DESCARTADAS     PIC 9(03)    COMP VALUE ZEROS.
009600 77  TOT-POL-CARGADAS        PIC 9(03)    COMP VALUE ZEROS.
009700 77  WS-IDX-POL               PIC S9(04)  COMP VALUE ZEROS.
009800 77  WS-IDX-ACC               PIC S9(04)  COMP VALUE ZEROS.
009900 77  WS-IDX-DESTINO           PIC S9(04)  COMP VALUE ZEROS.
010000*
010100*----------- COPIA MAESTRO DE POLITICAS -------------------------
010200     COPY POLIZA.
010300*
010400*----------- CODIGOS DE ACCION VALIDOS --------------------------
010500 01  WS-CODIGOS-VALIDOS-INIC.
010600     03  FILLER               PIC X(10)  VALUE 'allow'.
010700     03  FILLER               PIC X(10)  VALUE 'sanitize'.
010800     03  FILLER               PIC X(10)  VALUE 'escalate'.
010900     03  FILLER               PIC X(10)  VALUE 'block'.
011000 01  WS-CODIGOS-VALIDOS REDEFINES WS-CODIGOS-VALIDOS-INIC.
011100     03  WS-COD-VALIDO        PIC X(10)  OCCURS 4 TIMES.
011200*
011300 77  WS-ACCION-OK             PIC X       VALUE 'N'.
011400     88  WS-ES-ACCION-VALIDA              VALUE 'S'.
011500*
011600*----------- NORMALIZACION DE CODIGO DE RIESGO -------------------
011700 01  WS-ALFA-MAYUS  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011800 01  WS-ALFA-MINUS  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
011900 77  WS-RIESGO-TMP            PIC X(12)   VALUE SPACES.
012000 77  WS-NRM-LARGO             PIC S9(04)  COMP VALUE ZEROS.
012100*
012200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
012300*
012400*-----------------------------------------------------------
012500 LINKAGE SECTION.
012600*================*
012700     COPY TABPOL.
012800*
012900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013000 PROCEDURE DIVISION USING LK-COMUNICACION-POL.
013100*
013200 MAIN-PROGRAM-I.
013300*
013400     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
013500     PERFORM 2000-CONTROL-I   THRU 2000-CONTROL-F.
013600     PERFORM 3000-PROCESO-I   THRU 3000-PROCESO-F
013700                              UNTIL WS-FIN-POL.
013800     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
013900*
014000 MAIN-PROGRAM-F.  GOBACK.
014100*
014200*--------------------------------------------------------------
014300 1000-INICIO-I.
014400*
014500     SET WS-NO-FIN-POL TO TRUE
014600     MOVE ZEROS TO LK-CANT-POLITICAS
014700     MOVE 'block' TO LK-ACCION-DEFECTO
014800*
014900     OPEN INPUT ARCH-POLIZAS.
015000     IF FS-POLIZAS IS NOT EQUAL '00'
015100        DISPLAY '* ERROR EN OPEN POLIZAS = ' FS-POLIZAS
015200        SET WS-FIN-POL TO TRUE
015300     END-IF.
015400*
015500 1000-INICIO-F.  EXIT.
015600*
015700*--------------------------------------------------------------
015800*    LEE EL REGISTRO DE CONTROL (1RO DEL ARCHIVO) Y VALIDA LA
015900*    ACCION POR DEFECTO DE LA CORRIDA.
016000 2000-CONTROL-I.
016100*
016200     IF WS-FIN-POL
016300        GO TO 2000-CONTROL-F
016400     END-IF.
016500*
016600     READ ARCH-POLIZAS INTO WS-POL-RAW-REC
016700     EVALUATE FS-POLIZAS
016800        WHEN '00'
016900           PERFORM 2100-VALIDAR-DEFECTO-I
017000              THRU 2100-VALIDAR-DEFECTO-F
017100        WHEN '10'
017200           SET WS-FIN-POL TO TRUE
017300        WHEN OTHER
017400           DISPLAY '* ERROR EN LECTURA CONTROL = ' FS-POLIZAS
017500           SET WS-FIN-POL TO TRUE
017600     END-EVALUATE.
017700*
017800 2000-CONTROL-F.  EXIT.
017900*
018000*--------------------------------------------------------------
018100 2100-VALIDAR-DEFECTO-I.
018200*
018300     MOVE SPACES TO WS-ACCION-OK
018400     PERFORM 2110-VERIFICAR-COD-DEF-I
018500        THRU 2110-VERIFICAR-COD-DEF-F
018600*
018700     IF WS-ES-ACCION-VALIDA
018800        MOVE POL-CTRL-ACCION-DEF TO LK-ACCION-DEFECTO
018900     ELSE
019000        MOVE 'block' TO LK-ACCION-DEFECTO
019100     END-IF.
019200*
019300 2100-VALIDAR-DEFECTO-F.  EXIT.
019400*
019500*--------------------------------------------------------------
019600 2110-VERIFICAR-COD-DEF-I.
019700*
019800     MOVE 'N' TO WS-ACCION-OK
019900     PERFORM 2115-COMPARAR-COD-DEF-I THRU 2115-COMPARAR-COD-DEF-F
020000        VARYING WS-IDX-ACC FROM 1 BY 1 UNTIL WS-IDX-ACC > 4.
020100*
020200 2110-VERIFICAR-COD-DEF-F.  EXIT.
020300*
020400 2115-COMPARAR-COD-DEF-I.
020500*
020600     IF POL-CTRL-ACCION-DEF = WS-COD-VALIDO (WS-IDX-ACC)
020700        MOVE 'S' TO WS-ACCION-OK
020800     END-IF.
020900*
021000 2115-COMPARAR-COD-DEF-F.  EXIT.
021100*
021200*--------------------------------------------------------------
021300 3000-PROCESO-I.
021400*
021500     PERFORM 3100-LEER-POLITICA-I THRU 3100-LEER-POLITICA-F.
021600*
021700     IF NOT WS-FIN-POL
021800        PERFORM 3200-VALIDAR-POLITICA-I
021900           THRU 3200-VALIDAR-POLITICA-F
022000     END-IF.
022100*
022200 3000-PROCESO-F.  EXIT.
022300*
022400*--------------------------------------------------------------
022500 3100-LEER-POLITICA-I.
022600*
022700     READ ARCH-POLIZAS INTO WS-POL-RAW-REC
022800     EVALUATE FS-POLIZAS
022900        WHEN '00'
023000           ADD 1 TO TOT-POL-LEIDAS
023100        WHEN '10'
023200           SET WS-FIN-POL TO TRUE
023300        WHEN OTHER
023400           DISPLAY '* ERROR EN LECTURA POLIZAS = ' FS-POLIZAS
023500           SET WS-FIN-POL TO TRUE
023600     END-EVALUATE.
023700*
023800 3100-LEER-POLITICA-F.  EXIT.
023900*
024000*--------------------------------------------------------------
024100*    VALIDA POL-ID, POL-RIESGO, LA LISTA DE ACCIONES Y
024200*    POL-CONF-MIN DE LA POLITICA LEIDA (REGLAS 1 A 4 DEL
024300*    CARGADOR DE POLITICAS).
024400 3200-VALIDAR-POLITICA-I.
024500*
024600     IF POL-ID = SPACES
024700        ADD 1 TO TOT-POL-DESCARTADAS
024800        GO TO 3200-VALIDAR-POLITICA-F
024900     END-IF.
025000*
025100     IF POL-RIESGO = SPACES
025200        ADD 1 TO TOT-POL-DESCARTADAS
025300        GO TO 3200-VALIDAR-POLITICA-F
025400     END-IF.
025500     PERFORM 3210-NORMALIZAR-RIESGO-I
025600        THRU 3210-NORMALIZAR-RIESGO-F.
025700*
025800     PERFORM 3220-FILTRAR-ACCIONES-I
025900        THRU 3220-FILTRAR-ACCIONES-F.
026000     IF POL-ACCIONES-FLAT = SPACES
026100        ADD 1 TO TOT-POL-DESCARTADAS
026200        GO TO 3200-VALIDAR-POLITICA-F
026300     END-IF.
026400*
026500     PERFORM 3230-ACOTAR-CONFIANZA-I
026600        THRU 3230-ACOTAR-CONFIANZA-F.
026700*
026800     PERFORM 3300-ALMACENAR-I THRU 3300-ALMACENAR-F.
026900*
027000 3200-VALIDAR-POLITICA-F.  EXIT.
027100*
027200*--------------------------------------------------------------
027300*    NORMALIZA POL-RIESGO: PASA A MINUSCULAS Y RECORTA BLANCOS
027400*    A LA IZQUIERDA (REGLA 2 DEL CARGADOR DE POLITICAS).
027500 3210-NORMALIZAR-RIESGO-I.
027600*
027700     INSPECT POL-RIESGO CONVERTING WS-ALFA-MAYUS TO WS-ALFA-MINUS
027800*
027900     PERFORM 3215-BUSCAR-PRIMER-NO-BLANCO-I
028000        THRU 3215-BUSCAR-PRIMER-NO-BLANCO-F
028100        VARYING WS-NRM-LARGO FROM 1 BY 1
028200        UNTIL WS-NRM-LARGO > 12
028300           OR POL-RIESGO (WS-NRM-LARGO:1) NOT = SPACE.
028400*
028500     IF WS-NRM-LARGO > 1 AND WS-NRM-LARGO NOT > 12
028600        MOVE SPACES TO WS-RIESGO-TMP
028700        MOVE POL-RIESGO (WS-NRM-LARGO:13 - WS-NRM-LARGO)
028800           TO WS-RIESGO-TMP
028900        MOVE WS-RIESGO-TMP TO POL-RIESGO
029000     END-IF.
029100*
029200 3210-NORMALIZAR-RIESGO-F.  EXIT.
029300*
029400 3215-BUSCAR-PRIMER-NO-BLANCO-I.
029500*
029600     CONTINUE.
029700*
029800 3215-BUSCAR-PRIMER-NO-BLANCO-F.  EXIT.
029900*
030000*--------------------------------------------------------------
030100*    DESCARTA DE LA LISTA DE ACCIONES TODO CODIGO QUE NO SEA
030200*    ALLOW / SANITIZE / ESCALATE / BLOCK.
030300 3220-FILTRAR-ACCIONES-I.
030400*
030500     PERFORM 3225-FILTRAR-UNA-ACCION-I
030600        THRU 3225-FILTRAR-UNA-ACCION-F
030700        VARYING WS-IDX-ACC FROM 1 BY 1 UNTIL WS-IDX-ACC > 4.
030800*
030900 3220-FILTRAR-ACCIONES-F.  EXIT.
031000*
031100 3225-FILTRAR-UNA-ACCION-I.
031200*
031300     MOVE 'N' TO WS-ACCION-OK
031400     PERFORM 3227-COMPARAR-COD-ACCION-I
031500        THRU 3227-COMPARAR-COD-ACCION-F
031600        VARYING WS-IDX-DESTINO FROM 1 BY 1
031700        UNTIL WS-IDX-DESTINO > 4.
031800     IF NOT WS-ES-ACCION-VALIDA
031900        MOVE SPACES TO POL-ACCION (WS-IDX-ACC)
032000     END-IF.
032100*
032200 3225-FILTRAR-UNA-ACCION-F.  EXIT.
032300*
032400 3227-COMPARAR-COD-ACCION-I.
032500*
032600     IF POL-ACCION (WS-IDX-ACC) = WS-COD-VALIDO (WS-IDX-DESTINO)
032700        MOVE 'S' TO WS-ACCION-OK
032800     END-IF.
032900*
033000 3227-COMPARAR-COD-ACCION-F.  EXIT.
033100*
033200*--------------------------------------------------------------
033300*    ACOTA POL-CONF-MIN A 0,00 - 1,00; SI NO ES NUMERICO, CAE
033400*    EN CERO.
033500 3230-ACOTAR-CONFIANZA-I.
033600*
033700     IF POL-CONF-MIN-ALFA IS NOT NUMERIC
033800        MOVE ZEROS TO POL-CONF-MIN
033900     END-IF.
034000*
034100     IF POL-CONF-MIN > 1
034200        MOVE 1 TO POL-CONF-MIN
034300     END-IF.
034400*
034500 3230-ACOTAR-CONFIANZA-F.  EXIT.
034600*
034700*--------------------------------------------------------------
034800 3300-ALMACENAR-I.
034900*
035000     ADD 1 TO TOT-POL-CARGADAS
035100     ADD 1 TO WS-IDX-POL
035200     MOVE POL-ID          TO LK-POL-ID        (WS-IDX-POL)
035300     MOVE POL-RIESGO      TO LK-POL-RIESGO    (WS-IDX-POL)
035400     MOVE POL-CONF-MIN    TO LK-POL-CONF-MIN  (WS-IDX-POL)
035500     PERFORM 3310-COPIAR-ACCION-I THRU 3310-COPIAR-ACCION-F
035600        VARYING WS-IDX-ACC FROM 1 BY 1 UNTIL WS-IDX-ACC > 4.
035700*
035800 3300-ALMACENAR-F.  EXIT.
035900*
036000 3310-COPIAR-ACCION-I.
036100*
036200     MOVE POL-ACCION (WS-IDX-ACC)
036300        TO LK-POL-ACCION (WS-IDX-POL WS-IDX-ACC).
036400*
036500 3310-COPIAR-ACCION-F.  EXIT.
036600*
036700*--------------------------------------------------------------
036800 9999-FINAL-I.
036900*
037000     CLOSE ARCH-POLIZAS
037100     IF FS-POLIZAS IS NOT EQUAL '00'
037200        DISPLAY '* ERROR EN CLOSE POLIZAS = ' FS-POLIZAS
037300     END-IF
037400*
037500     MOVE TOT-POL-CARGADAS TO LK-CANT-POLITICAS
037600*
037700     DISPLAY '* CAF-0001 CARGA DE POLITICAS'
037800     DISPLAY '* TOTAL LEIDAS      : ' TOT-POL-LEIDAS
037900     DISPLAY '* TOTAL DESCARTADAS : ' TOT-POL-DESCARTADAS
038000     DISPLAY '* TOTAL CARGADAS    : ' TOT-POL-CARGADAS.
038100*
038200 9999-FINAL-F.  EXIT.
