000100*    TABPOL
000200****************************************************
000300*      TABLA DE POLITICAS EN MEMORIA (COMUNICACION   *
000400*      ENTRE PGMGRDCG Y EL PROGRAMA INVOCANTE)        *
000500*      HASTA 50 POLITICAS POR CORRIDA                *
000600****************************************************
000700*
000800 01  LK-COMUNICACION-POL.
000900     03  LK-CANT-POLITICAS  PIC 9(03).
001000     03  LK-ACCION-DEFECTO  PIC X(10).
001100     03  FILLER             PIC X(05)  VALUE SPACES.
001200     03  LK-TABLA.
001300         05  LK-POL             OCCURS 50 TIMES.
001400             07  LK-POL-ID          PIC X(08).
001500             07  LK-POL-RIESGO      PIC X(12).
001600             07  LK-POL-ACCION      PIC X(10)
001700                                       OCCURS 4 TIMES.
001800             07  LK-POL-CONF-MIN    PIC 9V99.
001900             07  FILLER             PIC X(03)  VALUE SPACES.
002000
