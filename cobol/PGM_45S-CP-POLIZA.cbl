000100*    POLIZA
000200****************************************************
000300*      LAYOUT MAESTRO DE POLITICAS DE GUARDRAIL     *
000400*      LARGO 63 BYTES - UN REGISTRO CONTROL +       *
000500*      N REGISTROS DE POLITICA                      *
000600****************************************************
000700*
000800* EL PRIMER REGISTRO DEL ARCHIVO ES EL REGISTRO DE CONTROL
000900* (ACCION POR DEFECTO DE LA CORRIDA); LOS SIGUIENTES SON
001000* REGISTROS DE POLITICA. AMBAS VISTAS REDEFINEN EL MISMO
001100* AREA CRUDA DE 63 BYTES LEIDA DEL ARCHIVO.
001200*
001300 01  WS-POL-RAW-REC.
001400     03  POL-RAW-DATOS        PIC X(63).
001500*
001600 01  WS-POL-CTRL-REC REDEFINES WS-POL-RAW-REC.
001700     03  POL-CTRL-ACCION-DEF  PIC X(10).
001800     03  FILLER               PIC X(53).
001900*
002000 01  WS-POL-DET-REC REDEFINES WS-POL-RAW-REC.
002100     03  POL-ID               PIC X(08).
002200     03  POL-RIESGO           PIC X(12).
002300     03  POL-ACCIONES.
002400         05  POL-ACCION       PIC X(10)  OCCURS 4 TIMES.
002500     03  POL-ACCIONES-FLAT REDEFINES POL-ACCIONES
002600                              PIC X(40).
002700     03  POL-CONF-MIN         PIC 9V99.
002800     03  POL-CONF-MIN-ALFA REDEFINES POL-CONF-MIN
002900                              PIC X(03).
