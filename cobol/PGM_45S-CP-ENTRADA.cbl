000100*    ENTRADA
000200****************************************************
000300*      LAYOUT ENTRADA DE RESPUESTA IA               *
000400*      LARGO 103 BYTES                               *
000500****************************************************
000600*
000700 01  WS-ENT-REC.
000800     03  ENT-ID               PIC X(08).
000900     03  ENT-RIESGO           PIC X(12).
001000     03  ENT-CONFIANZA        PIC 9V99.
001100     03  ENT-CONFIANZA-ALFA REDEFINES ENT-CONFIANZA
001200                              PIC X(03).
001300     03  ENT-TEXTO            PIC X(80).
