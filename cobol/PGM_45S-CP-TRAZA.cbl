000100*    TRAZA
000200****************************************************
000300*      LAYOUT TRAZA DE AUDITORIA POR POLITICA       *
000400*      LARGO 103 BYTES - UNO POR POLITICA EVALUADA  *
000500****************************************************
000600*
000700 01  WS-TRZ-REC.
000800     03  TRZ-ENT-ID           PIC X(08).
000900     03  TRZ-POL-ID           PIC X(08).
001000     03  TRZ-CONF-REQUERIDA   PIC 9V99.
001100     03  TRZ-CONF-DADA        PIC 9V99.
001200     03  TRZ-CUMPLE-UMBRAL    PIC X(01).
001300     03  TRZ-ACC-CANDIDATAS.
001400         05  TRZ-ACC-CAND     PIC X(10)  OCCURS 4 TIMES.
001500     03  TRZ-ACC-CAND-FLAT REDEFINES TRZ-ACC-CANDIDATAS
001600                              PIC X(40).
001700     03  TRZ-ACC-EFECTIVAS.
001800         05  TRZ-ACC-EFEC     PIC X(10)  OCCURS 4 TIMES.
001900     03  TRZ-ACC-EFEC-FLAT REDEFINES TRZ-ACC-EFECTIVAS
002000                              PIC X(40).
